000100*-----------------------------------------------------------              
000200* COPYLIB:  NODEREC                                                       
000300* LAYOUT:   ACTOR NODE RECORD (NODES-IN PARSED / NODES-OUT)               
000400* LENGTH:   54 BYTES FIXED, FIELDS FILL RECORD EXACTLY                    
000500*-----------------------------------------------------------              
000600* 1986/03/11 D.QUINTERO   ORIGINAL LAYOUT FOR NODE LOAD                   
000700* 1999/11/02 D.QUINTERO   Y2K REVIEW - NO DATE FIELDS PRESEN              
000800*                         ON THIS RECORD, NONE NEEDED                     
000900* 2004/07/19 R.MALDEN     RENAMED FIELDS TO NR- PREFIX PER                
001000*                         SHOP STANDARD NRS-04-119                        
001100*-----------------------------------------------------------              
001200 01  NODE-RECORD.                                                         
001300     05  NR-ID-NUM                   PIC 9(04).                           
001400     05  NR-ID                       PIC X(10).                           
001500     05  NR-NAME                     PIC X(40).                           
