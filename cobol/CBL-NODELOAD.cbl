000100************************************************************              
000200* PROGRAM NAME:    NODELOAD                                               
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT                        
000700* ---------- ------------  --------------------------------               
000800* 1986/03/11 D.QUINTERO    CREATED - FULL REFRESH LOAD OF                 
000900*                          ACTOR NODE LIST INTO NODES-OUT.                
001000* 1987/09/02 D.QUINTERO    ADDED FILE-STATUS CHECKS AROUND                
001100*                          OPEN OF NODES-IN AND NODES-OUT.                
001200* 1991/02/14 R.MALDEN      BANNER SKIP COUNT WAS HARD-CODED               
001300*                          IN MAIN PARAGRAPH - MOVED TO A                 
001400*                          NAMED COUNTER, WS-BANNER-LINES.                
001500* 1993/06/30 R.MALDEN      ADDED WS-NODE-IN-LINE-BYTES                    
001600*                          REDEFINES TO FLAG A BLANK                      
001700*                          BANNER LINE ON READ.                           
001800* 1995/01/05 D.QUINTERO    CLOSED OUT FOR PRODUCTION                      
001900*                          RELEASE, REQUEST NRS-95-011.                   
002000* 1998/10/20 R.MALDEN      Y2K REVIEW - NO DATE-BEARING                   
002100*                          FIELDS IN NODE-RECORD, NO                      
002200*                          CHANGE REQUIRED.                               
002300* 2001/04/17 R.MALDEN      ADDED NUMERIC-CLASS CHECK ON                   
002400*                          THE PARSED ID-NUM TOKEN BEFORE                 
002500*                          MOVE, REQUEST NRS-01-044.                      
002600* 2006/08/09 T.OYELARAN    RENAMED COUNTERS TO COMP USAGE                 
002700*                          PER SHOP STANDARD NRS-06-002.                  
002800* 2026/08/09 T.OYELARAN    ADDED FILLER PADDING TO THE                    
002900*                          SWITCH, PARSE, AND TOTALS GROUPS               
003000*                          PER SHOP STANDARD NRS-06-002.                  
003100* 2026/08/09 T.OYELARAN    RESTATED WS-BANNER-LINES,                      
003200*                          WS-BANNER-IDX, WS-NODE-COUNT, AND              
003300*                          WS-BYTE-IDX AT THE 77 LEVEL PER                
003400*                          SHOP STANDARD NRS-06-002.                      
003500* 2026/08/09 T.OYELARAN    DROPPED UNUSED SPECIAL-NAMES                   
003600*                          PARAGRAPH AND THE BLANK-BANNER                 
003700*                          BYTE SCAN (WS-NODE-IN-LINE-BYTES,              
003800*                          WS-BANNER-BLANK-SW) - NEITHER IS               
003900*                          CALLED FOR BY THE LOAD SPEC,                   
004000*                          REQUEST NRS-26-004.                            
004100************************************************************              
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID.  NODELOAD.                                                   
004400 AUTHOR.        D. QUINTERO.                                              
004500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
004600 DATE-WRITTEN.  1986/03/11.                                               
004700 DATE-COMPILED.                                                           
004800 SECURITY.      NON-CONFIDENTIAL.                                         
004900************************************************************              
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-3081.                                               
005300 OBJECT-COMPUTER. IBM-3081.                                               
005400************************************************************              
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT NODES-IN  ASSIGN TO NODESIN                                   
005800       ORGANIZATION IS LINE SEQUENTIAL                                    
005900       FILE STATUS  IS NODES-IN-STATUS.                                   
006000*                                                                         
006100     SELECT NODES-OUT ASSIGN TO NODESOUT                                  
006200       ORGANIZATION IS SEQUENTIAL                                         
006300       FILE STATUS  IS NODES-OUT-STATUS.                                  
006400************************************************************              
006500 DATA DIVISION.                                                           
006600*-----------------------------------------------------------              
006700 FILE SECTION.                                                            
006800*-----------------------------------------------------------              
006900 FD  NODES-IN                                                             
007000     RECORDING MODE IS F.                                                 
007100 01  WS-NODE-IN-LINE              PIC X(80).                              
007200*-----------------------------------------------------------              
007300 FD  NODES-OUT                                                            
007400     RECORDING MODE IS F.                                                 
007500     COPY NODEREC.                                                        
007600*-----------------------------------------------------------              
007700 WORKING-STORAGE SECTION.                                                 
007800*-----------------------------------------------------------              
007900* FILE STATUS AND READ SWITCHES                                           
008000*-----------------------------------------------------------              
008100 01  WS-SWITCHES-MISC-FIELDS.                                             
008200     05  NODES-IN-STATUS          PIC X(02) VALUE SPACES.                 
008300         88  NODES-IN-OK                     VALUE '00'.                  
008400         88  NODES-IN-EOF                    VALUE '10'.                  
008500     05  NODES-OUT-STATUS         PIC X(02) VALUE SPACES.                 
008600         88  NODES-OUT-OK                    VALUE '00'.                  
008700     05  WS-NODE-IN-EOF-SW        PIC X(01) VALUE 'N'.                    
008800         88  WS-NODE-IN-EOF                  VALUE 'Y'.                   
008900     05  WS-FILE-OPEN-ERROR-SW    PIC X(01) VALUE 'N'.                    
009000         88  WS-FILE-OPEN-ERROR              VALUE 'Y'.                   
009100     05  FILLER                   PIC X(01) VALUE SPACE.                  
009200*-----------------------------------------------------------              
009300* TOKEN WORK AREA FOR UNSTRING OF A DATA LINE                             
009400*-----------------------------------------------------------              
009500 01  WS-PARSE-AREA.                                                       
009600     05  WS-PTR                   PIC S9(04) COMP.                        
009700     05  WS-TOK-ID-NUM             PIC X(04).                             
009800     05  WS-TOK-ID                 PIC X(10).                             
009900     05  WS-TOK-NAME               PIC X(40).                             
010000     05  FILLER                    PIC X(01) VALUE SPACE.                 
010100 01  WS-TOK-ID-NUM-NUMCHK REDEFINES WS-TOK-ID-NUM                         
010200                                    PIC 9(04).                            
010300*-----------------------------------------------------------              
010400* COUNTERS                                                                
010500*-----------------------------------------------------------              
010600 77  WS-BANNER-LINES              PIC S9(02) COMP VALUE 3.                
010700 77  WS-BANNER-IDX                PIC S9(02) COMP VALUE 0.                
010800 77  WS-NODE-COUNT                PIC S9(07) COMP VALUE 0.                
010900*-----------------------------------------------------------              
011000* RUN-TOTALS DISPLAY LINE                                                 
011100*-----------------------------------------------------------              
011200 01  WS-RUN-TOTALS-LINE.                                                  
011300     05  WS-RTL-LABEL              PIC X(34)                              
011400         VALUE 'NODES DATA LOADED SUCCESSFULLY - '.                       
011500     05  FILLER                    PIC X(06)                              
011600         VALUE 'NODES='.                                                  
011700     05  WS-RTL-COUNT              PIC ZZZZZZ9.                           
011800 01  WS-RUN-TOTALS-LINE-R REDEFINES WS-RUN-TOTALS-LINE.                   
011900     05  WS-RTL-RAW                PIC X(47).                             
012000************************************************************              
012100 PROCEDURE DIVISION.                                                      
012200*-----------------------------------------------------------              
012300 0000-MAIN-NODELOAD.                                                      
012400*-----------------------------------------------------------              
012500     DISPLAY 'READING ACTOR NODE LIST ...'                                
012600     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT                    
012700     IF NOT WS-FILE-OPEN-ERROR                                            
012800         PERFORM 1200-SKIP-BANNER-LINES                                   
012900             THRU 1200-SKIP-BANNER-LINES-EXIT                             
013000         PERFORM 2000-PROCESS-NODE                                        
013100             THRU 2000-PROCESS-NODE-EXIT                                  
013200             UNTIL WS-NODE-IN-EOF                                         
013300         MOVE WS-NODE-COUNT       TO WS-RTL-COUNT                         
013400         DISPLAY WS-RUN-TOTALS-LINE                                       
013500     END-IF                                                               
013600     PERFORM 3000-CLOSE-FILES THRU 3000-CLOSE-FILES-EXIT                  
013700     GOBACK.                                                              
013800*-----------------------------------------------------------              
013900 1000-OPEN-FILES.                                                         
014000*-----------------------------------------------------------              
014100     OPEN INPUT NODES-IN                                                  
014200     IF NOT NODES-IN-OK                                                   
014300         SET WS-FILE-OPEN-ERROR TO TRUE                                   
014400         DISPLAY 'ERROR OPENING NODES-IN, STATUS = ',                     
014500             NODES-IN-STATUS                                              
014600         GO TO 1000-OPEN-FILES-EXIT                                       
014700     END-IF                                                               
014800*                                                                         
014900     OPEN OUTPUT NODES-OUT                                                
015000     IF NOT NODES-OUT-OK                                                  
015100         SET WS-FILE-OPEN-ERROR TO TRUE                                   
015200         DISPLAY 'ERROR OPENING NODES-OUT, STATUS = ',                    
015300             NODES-OUT-STATUS                                             
015400     END-IF.                                                              
015500 1000-OPEN-FILES-EXIT. EXIT.                                              
015600*-----------------------------------------------------------              
015700 1200-SKIP-BANNER-LINES.                                                  
015800*-----------------------------------------------------------              
015900     PERFORM 1210-SKIP-ONE-BANNER-LINE                                    
016000         VARYING WS-BANNER-IDX FROM 1 BY 1                                
016100         UNTIL WS-BANNER-IDX > WS-BANNER-LINES.                           
016200 1200-SKIP-BANNER-LINES-EXIT. EXIT.                                       
016300*-----------------------------------------------------------              
016400 1210-SKIP-ONE-BANNER-LINE.                                               
016500*-----------------------------------------------------------              
016600     PERFORM 8000-READ-NODES-IN THRU 8000-READ-NODES-IN-EXIT.             
016700*-----------------------------------------------------------              
016800 2000-PROCESS-NODE.                                                       
016900*-----------------------------------------------------------              
017000     PERFORM 8000-READ-NODES-IN THRU 8000-READ-NODES-IN-EXIT              
017100     IF NOT WS-NODE-IN-EOF                                                
017200         PERFORM 2100-PARSE-NODE-LINE                                     
017300             THRU 2100-PARSE-NODE-LINE-EXIT                               
017400         WRITE NODE-RECORD                                                
017500         ADD 1 TO WS-NODE-COUNT                                           
017600     END-IF.                                                              
017700 2000-PROCESS-NODE-EXIT. EXIT.                                            
017800*-----------------------------------------------------------              
017900 2100-PARSE-NODE-LINE.                                                    
018000*-----------------------------------------------------------              
018100     MOVE 1 TO WS-PTR                                                     
018200     UNSTRING WS-NODE-IN-LINE DELIMITED BY ','                            
018300         INTO WS-TOK-ID-NUM, WS-TOK-ID, WS-TOK-NAME                       
018400         WITH POINTER WS-PTR                                              
018500     END-UNSTRING                                                         
018600*                                                                         
018700     IF WS-TOK-ID-NUM-NUMCHK IS NUMERIC                                   
018800         MOVE WS-TOK-ID-NUM-NUMCHK TO NR-ID-NUM                           
018900     ELSE                                                                 
019000         MOVE ZEROES              TO NR-ID-NUM                            
019100     END-IF                                                               
019200     MOVE WS-TOK-ID               TO NR-ID                                
019300     MOVE WS-TOK-NAME             TO NR-NAME.                             
019400 2100-PARSE-NODE-LINE-EXIT. EXIT.                                         
019500*-----------------------------------------------------------              
019600 3000-CLOSE-FILES.                                                        
019700*-----------------------------------------------------------              
019800     IF NODES-IN-STATUS NOT = SPACES                                      
019900         CLOSE NODES-IN                                                   
020000     END-IF                                                               
020100     IF NODES-OUT-STATUS NOT = SPACES                                     
020200         CLOSE NODES-OUT                                                  
020300     END-IF.                                                              
020400 3000-CLOSE-FILES-EXIT. EXIT.                                             
020500*-----------------------------------------------------------              
020600 8000-READ-NODES-IN.                                                      
020700*-----------------------------------------------------------              
020800     READ NODES-IN                                                        
020900         AT END                                                           
021000             SET WS-NODE-IN-EOF TO TRUE                                   
021100     END-READ.                                                            
021200 8000-READ-NODES-IN-EXIT. EXIT.                                           
