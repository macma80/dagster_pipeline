000100************************************************************              
000200* PROGRAM NAME:    ADJLOAD                                                
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT                        
000700* ---------- ------------  --------------------------------               
000800* 1986/05/19 D.QUINTERO    CREATED - CONVERTS THE ACTOR                   
000900*                          ADJACENCY MATRIX TO AN EDGE LIST               
001000*                          IN ADJLIST-OUT, FULL REFRESH.                  
001100* 1988/02/03 D.QUINTERO    ADDED SELF-LOOP SKIP AND WARNING               
001200*                          DISPLAY, REQUEST NRS-88-007.                   
001300* 1991/02/14 R.MALDEN      GENERIC COMMA TOKENIZER ADDED                  
001400*                          FOR THE VARIABLE COLUMN COUNT,                 
001500*                          REPLACES FIXED-POSITION UNSTRING.              
001600* 1993/06/30 R.MALDEN      ADDED WS-ADJ-CELL-NUMCHK                       
001700*                          REDEFINES TO CLASS-CHECK EACH                  
001800*                          CELL BEFORE THE EDGE TEST.                     
001900* 1995/01/05 D.QUINTERO    CLOSED OUT FOR PRODUCTION                      
002000*                          RELEASE, REQUEST NRS-95-012.                   
002100* 1998/10/20 R.MALDEN      Y2K REVIEW - NO DATE-BEARING                   
002200*                          FIELDS ON THIS RECORD, NO                      
002300*                          CHANGE REQUIRED.                               
002400* 2001/04/17 R.MALDEN      RAISED MAXIMUM COLUMN COUNT                    
002500*                          FROM 25 TO 50, REQUEST                         
002600*                          NRS-01-045.                                    
002700* 2006/08/09 T.OYELARAN    RENAMED COUNTERS TO COMP USAGE                 
002800*                          PER SHOP STANDARD NRS-06-002.                  
002900* 2026/08/09 T.OYELARAN    WIDENED WS-ADJ-LINE FROM 560 TO                
003000*                          600 BYTES - A FULL 50-COLUMN                   
003100*                          HEADER ROW RUNS 565 BYTES AND                  
003200*                          WAS TRUNCATING THE LAST COLUMN                 
003300*                          ID(S), REQUEST NRS-26-003.                     
003400* 2026/08/09 T.OYELARAN    RESTATED WS-MAX-COLUMNS,                       
003500*                          WS-ADJ-COL-COUNT, WS-ROW-COUNT,                
003600*                          WS-EDGE-COUNT, AND                             
003700*                          WS-SELFLOOP-COUNT AT THE 77 LEVEL              
003800*                          PER SHOP STANDARD NRS-06-002.                  
003900* 2026/08/09 T.OYELARAN    DROPPED UNUSED SPECIAL-NAMES                   
004000*                          PARAGRAPH AND THE DEAD                         
004100*                          WS-ADJ-LINE-BYTES REDEFINES - NO               
004200*                          PRINTER OR UPSI SWITCH IS USED BY              
004300*                          THIS PROGRAM, REQUEST NRS-26-004.              
004400*                          ADDED WS-ADJ-ROW-ID-NUM CAPTURE                
004500*                          AND NUMCHK CLASS-CHECK SO THE                  
004600*                          ROW ID-NUM TOKEN IS VALIDATED THE              
004700*                          SAME AS EACH CELL.                             
004800************************************************************              
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID.  ADJLOAD.                                                    
005100 AUTHOR.        D. QUINTERO.                                              
005200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
005300 DATE-WRITTEN.  1986/05/19.                                               
005400 DATE-COMPILED.                                                           
005500 SECURITY.      NON-CONFIDENTIAL.                                         
005600************************************************************              
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-3081.                                               
006000 OBJECT-COMPUTER. IBM-3081.                                               
006100************************************************************              
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT ADJ-IN     ASSIGN TO ADJIN                                    
006500       ORGANIZATION IS LINE SEQUENTIAL                                    
006600       FILE STATUS  IS ADJ-IN-STATUS.                                     
006700*                                                                         
006800     SELECT ADJLIST-OUT ASSIGN TO ADJLSOUT                                
006900       ORGANIZATION IS SEQUENTIAL                                         
007000       FILE STATUS  IS ADJLIST-OUT-STATUS.                                
007100************************************************************              
007200 DATA DIVISION.                                                           
007300*-----------------------------------------------------------              
007400 FILE SECTION.                                                            
007500*-----------------------------------------------------------              
007600 FD  ADJ-IN                                                               
007700     RECORDING MODE IS F.                                                 
007800 01  WS-ADJ-LINE                  PIC X(600).                             
007900*-----------------------------------------------------------              
008000 FD  ADJLIST-OUT                                                          
008100     RECORDING MODE IS F.                                                 
008200     COPY EDGEREC.                                                        
008300*-----------------------------------------------------------              
008400 WORKING-STORAGE SECTION.                                                 
008500*-----------------------------------------------------------              
008600* FILE STATUS AND READ SWITCHES                                           
008700*-----------------------------------------------------------              
008800 01  WS-SWITCHES-MISC-FIELDS.                                             
008900     05  ADJ-IN-STATUS            PIC X(02) VALUE SPACES.                 
009000         88  ADJ-IN-OK                       VALUE '00'.                  
009100         88  ADJ-IN-EOF                      VALUE '10'.                  
009200     05  ADJLIST-OUT-STATUS       PIC X(02) VALUE SPACES.                 
009300         88  ADJLIST-OUT-OK                  VALUE '00'.                  
009400     05  WS-ADJ-IN-EOF-SW         PIC X(01) VALUE 'N'.                    
009500         88  WS-ADJ-IN-EOF                   VALUE 'Y'.                   
009600     05  WS-FILE-OPEN-ERROR-SW    PIC X(01) VALUE 'N'.                    
009700         88  WS-FILE-OPEN-ERROR              VALUE 'Y'.                   
009800*-----------------------------------------------------------              
009900* MAXIMUM MATRIX DIMENSION AND COLUMN TABLE                               
010000*-----------------------------------------------------------              
010100 77  WS-MAX-COLUMNS               PIC S9(03) COMP VALUE 50.               
010200 77  WS-ADJ-COL-COUNT             PIC S9(03) COMP VALUE 0.                
010300 01  WS-ADJ-COL-TABLE.                                                    
010400     05  WS-ADJ-COL-ENTRY OCCURS 50 TIMES                                 
010500         INDEXED BY WS-COL-IDX.                                           
010600         10  WS-ADJ-COL-ID         PIC X(10).                             
010700*-----------------------------------------------------------              
010800* ROW CELL TABLE                                                          
010900*-----------------------------------------------------------              
011000 01  WS-ADJ-ROW-ID-NUM            PIC X(04).                              
011100 01  WS-ADJ-ROW-ID-NUM-NUMCHK REDEFINES WS-ADJ-ROW-ID-NUM                 
011200                                  PIC 9(04).                              
011300 01  WS-ADJ-ROW-ID                PIC X(10).                              
011400 01  WS-ADJ-ROW-TABLE.                                                    
011500     05  WS-ADJ-CELL-ENTRY OCCURS 50 TIMES                                
011600         INDEXED BY WS-CELL-IDX.                                          
011700         10  WS-ADJ-CELL-VAL       PIC X(01).                             
011800 01  WS-ADJ-ROW-TABLE-N REDEFINES WS-ADJ-ROW-TABLE.                       
011900     05  WS-ADJ-CELL-NUMCHK OCCURS 50 TIMES                               
012000         INDEXED BY WS-NUMCHK-IDX.                                        
012100         10  WS-ADJ-CELL-NUM       PIC 9(01).                             
012200*-----------------------------------------------------------              
012300* GENERIC COMMA TOKENIZER WORK AREA                                       
012400*-----------------------------------------------------------              
012500 01  WS-TOK-AREA.                                                         
012600     05  WS-PTR                   PIC S9(04) COMP.                        
012700     05  WS-TOKEN                 PIC X(10).                              
012800     05  WS-TOK-COUNT             PIC S9(03) COMP.                        
012900*-----------------------------------------------------------              
013000* COUNTERS                                                                
013100*-----------------------------------------------------------              
013200 77  WS-ROW-COUNT                 PIC S9(07) COMP VALUE 0.                
013300 77  WS-EDGE-COUNT                PIC S9(07) COMP VALUE 0.                
013400 77  WS-SELFLOOP-COUNT            PIC S9(07) COMP VALUE 0.                
013500*-----------------------------------------------------------              
013600* RUN-TOTALS DISPLAY LINE                                                 
013700*-----------------------------------------------------------              
013800 01  WS-RUN-TOTALS-LINE.                                                  
013900     05  WS-RTL-LABEL              PIC X(38)                              
014000         VALUE 'ADJACENCY DATA LOADED SUCCESSFULLY - '.                   
014100     05  FILLER                    PIC X(06)                              
014200         VALUE 'ROWS='.                                                   
014300     05  WS-RTL-ROWS               PIC ZZZZZZ9.                           
014400     05  FILLER                    PIC X(08)                              
014500         VALUE ' EDGES='.                                                 
014600     05  WS-RTL-EDGES              PIC ZZZZZZ9.                           
014700     05  FILLER                    PIC X(12)                              
014800         VALUE ' SELFLOOPS='.                                             
014900     05  WS-RTL-SELFLOOPS          PIC ZZZZZZ9.                           
015000 01  WS-RUN-TOTALS-LINE-R REDEFINES WS-RUN-TOTALS-LINE.                   
015100     05  WS-RTL-RAW                PIC X(85).                             
015200************************************************************              
015300 PROCEDURE DIVISION.                                                      
015400*-----------------------------------------------------------              
015500 0000-MAIN-ADJLOAD.                                                       
015600*-----------------------------------------------------------              
015700     DISPLAY 'READING ACTOR ADJACENCY MATRIX ...'                         
015800     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT                    
015900     IF NOT WS-FILE-OPEN-ERROR                                            
016000         PERFORM 1200-READ-ADJ-HEADER                                     
016100             THRU 1200-READ-ADJ-HEADER-EXIT                               
016200         PERFORM 2000-PROCESS-ROW                                         
016300             THRU 2000-PROCESS-ROW-EXIT                                   
016400             UNTIL WS-ADJ-IN-EOF                                          
016500         MOVE WS-ROW-COUNT        TO WS-RTL-ROWS                          
016600         MOVE WS-EDGE-COUNT       TO WS-RTL-EDGES                         
016700         MOVE WS-SELFLOOP-COUNT   TO WS-RTL-SELFLOOPS                     
016800         DISPLAY WS-RUN-TOTALS-LINE                                       
016900     END-IF                                                               
017000     PERFORM 3000-CLOSE-FILES THRU 3000-CLOSE-FILES-EXIT                  
017100     GOBACK.                                                              
017200*-----------------------------------------------------------              
017300 1000-OPEN-FILES.                                                         
017400*-----------------------------------------------------------              
017500     OPEN INPUT ADJ-IN                                                    
017600     IF NOT ADJ-IN-OK                                                     
017700         SET WS-FILE-OPEN-ERROR TO TRUE                                   
017800         DISPLAY 'ERROR OPENING ADJ-IN, STATUS = ',                       
017900             ADJ-IN-STATUS                                                
018000         GO TO 1000-OPEN-FILES-EXIT                                       
018100     END-IF                                                               
018200*                                                                         
018300     OPEN OUTPUT ADJLIST-OUT                                              
018400     IF NOT ADJLIST-OUT-OK                                                
018500         SET WS-FILE-OPEN-ERROR TO TRUE                                   
018600         DISPLAY 'ERROR OPENING ADJLIST-OUT, STATUS = ',                  
018700             ADJLIST-OUT-STATUS                                           
018800     END-IF.                                                              
018900 1000-OPEN-FILES-EXIT. EXIT.                                              
019000*-----------------------------------------------------------              
019100 1200-READ-ADJ-HEADER.                                                    
019200*-----------------------------------------------------------              
019300     PERFORM 8000-READ-ADJ-IN THRU 8000-READ-ADJ-IN-EXIT                  
019400     IF NOT WS-ADJ-IN-EOF                                                 
019500         MOVE 1  TO WS-PTR                                                
019600         MOVE 0  TO WS-ADJ-COL-COUNT                                      
019700         SET WS-COL-IDX TO 1                                              
019800         PERFORM 8100-TOKENIZE THRU 8100-TOKENIZE-EXIT                    
019900         PERFORM 8100-TOKENIZE THRU 8100-TOKENIZE-EXIT                    
020000         PERFORM 1210-NEXT-HEADER-TOKEN                                   
020100             UNTIL WS-PTR > 600                                           
020200                OR WS-ADJ-COL-COUNT >= WS-MAX-COLUMNS                     
020300     END-IF.                                                              
020400 1200-READ-ADJ-HEADER-EXIT. EXIT.                                         
020500*-----------------------------------------------------------              
020600 1210-NEXT-HEADER-TOKEN.                                                  
020700*-----------------------------------------------------------              
020800     PERFORM 8100-TOKENIZE THRU 8100-TOKENIZE-EXIT                        
020900     IF WS-TOKEN NOT = SPACES                                             
021000         ADD 1 TO WS-ADJ-COL-COUNT                                        
021100         MOVE WS-TOKEN TO WS-ADJ-COL-ID (WS-COL-IDX)                      
021200         SET WS-COL-IDX UP BY 1                                           
021300     END-IF.                                                              
021400*-----------------------------------------------------------              
021500 2000-PROCESS-ROW.                                                        
021600*-----------------------------------------------------------              
021700     PERFORM 8000-READ-ADJ-IN THRU 8000-READ-ADJ-IN-EXIT                  
021800     IF NOT WS-ADJ-IN-EOF                                                 
021900         PERFORM 2100-PARSE-ROW THRU 2100-PARSE-ROW-EXIT                  
022000         ADD 1 TO WS-ROW-COUNT                                            
022100         PERFORM 2200-SCAN-ROW-COLUMNS                                    
022200             VARYING WS-CELL-IDX FROM 1 BY 1                              
022300             UNTIL WS-CELL-IDX > WS-ADJ-COL-COUNT                         
022400     END-IF.                                                              
022500 2000-PROCESS-ROW-EXIT. EXIT.                                             
022600*-----------------------------------------------------------              
022700 2100-PARSE-ROW.                                                          
022800*-----------------------------------------------------------              
022900     MOVE 1 TO WS-PTR                                                     
023000     PERFORM 8100-TOKENIZE THRU 8100-TOKENIZE-EXIT                        
023100     MOVE WS-TOKEN TO WS-ADJ-ROW-ID-NUM                                   
023200     IF NOT WS-ADJ-ROW-ID-NUM-NUMCHK IS NUMERIC                           
023300         DISPLAY 'WARNING - ADJ-IN ROW ID-NUM IS NOT NUMERIC'             
023400     END-IF                                                               
023500     PERFORM 8100-TOKENIZE THRU 8100-TOKENIZE-EXIT                        
023600     MOVE WS-TOKEN TO WS-ADJ-ROW-ID                                       
023700     SET WS-CELL-IDX TO 1                                                 
023800     PERFORM 2110-NEXT-ROW-CELL                                           
023900         VARYING WS-CELL-IDX FROM 1 BY 1                                  
024000         UNTIL WS-CELL-IDX > WS-ADJ-COL-COUNT.                            
024100 2100-PARSE-ROW-EXIT. EXIT.                                               
024200*-----------------------------------------------------------              
024300 2110-NEXT-ROW-CELL.                                                      
024400*-----------------------------------------------------------              
024500     PERFORM 8100-TOKENIZE THRU 8100-TOKENIZE-EXIT                        
024600     MOVE WS-TOKEN (1:1)                                                  
024700         TO WS-ADJ-CELL-VAL (WS-CELL-IDX).                                
024800*-----------------------------------------------------------              
024900 2200-SCAN-ROW-COLUMNS.                                                   
025000*-----------------------------------------------------------              
025100     IF WS-ADJ-CELL-VAL (WS-CELL-IDX) IS NUMERIC                          
025200         IF WS-ADJ-CELL-NUM (WS-CELL-IDX) = 1                             
025300             IF WS-ADJ-ROW-ID =                                           
025400                 WS-ADJ-COL-ID (WS-CELL-IDX)                              
025500                 PERFORM 2900-SELF-LOOP-WARNING                           
025600             ELSE                                                         
025700                 PERFORM 2300-EMIT-EDGE                                   
025800             END-IF                                                       
025900         END-IF                                                           
026000     END-IF.                                                              
026100*-----------------------------------------------------------              
026200 2300-EMIT-EDGE.                                                          
026300*-----------------------------------------------------------              
026400     MOVE WS-ADJ-ROW-ID          TO ER-FROM-NODE-ID                       
026500     MOVE WS-ADJ-COL-ID (WS-CELL-IDX)                                     
026600         TO ER-TO-NODE-ID                                                 
026700     MOVE 1                      TO ER-WEIGHT                             
026800     WRITE EDGE-RECORD                                                    
026900     ADD 1 TO WS-EDGE-COUNT.                                              
027000*-----------------------------------------------------------              
027100 2900-SELF-LOOP-WARNING.                                                  
027200*-----------------------------------------------------------              
027300     DISPLAY 'WARNING - SKIPPING SELF-LOOP: FROM ID ('                    
027400         WS-ADJ-ROW-ID ') = TO ID ('                                      
027500         WS-ADJ-COL-ID (WS-CELL-IDX) ')'                                  
027600     ADD 1 TO WS-SELFLOOP-COUNT.                                          
027700*-----------------------------------------------------------              
027800 3000-CLOSE-FILES.                                                        
027900*-----------------------------------------------------------              
028000     IF ADJ-IN-STATUS NOT = SPACES                                        
028100         CLOSE ADJ-IN                                                     
028200     END-IF                                                               
028300     IF ADJLIST-OUT-STATUS NOT = SPACES                                   
028400         CLOSE ADJLIST-OUT                                                
028500     END-IF.                                                              
028600 3000-CLOSE-FILES-EXIT. EXIT.                                             
028700*-----------------------------------------------------------              
028800 8000-READ-ADJ-IN.                                                        
028900*-----------------------------------------------------------              
029000     READ ADJ-IN                                                          
029100         AT END                                                           
029200             SET WS-ADJ-IN-EOF TO TRUE                                    
029300     END-READ.                                                            
029400 8000-READ-ADJ-IN-EXIT. EXIT.                                             
029500*-----------------------------------------------------------              
029600 8100-TOKENIZE.                                                           
029700*-----------------------------------------------------------              
029800     MOVE SPACES TO WS-TOKEN                                              
029900     IF WS-PTR <= 600                                                     
030000         UNSTRING WS-ADJ-LINE DELIMITED BY ','                            
030100             INTO WS-TOKEN                                                
030200             WITH POINTER WS-PTR                                          
030300         END-UNSTRING                                                     
030400     END-IF.                                                              
030500 8100-TOKENIZE-EXIT. EXIT.                                                
