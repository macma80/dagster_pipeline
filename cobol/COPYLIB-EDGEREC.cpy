000100*-----------------------------------------------------------              
000200* COPYLIB:  EDGEREC                                                       
000300* LAYOUT:   ACTOR EDGE RECORD (ADJLIST-OUT)                               
000400* LENGTH:   21 BYTES FIXED, FIELDS FILL RECORD EXACTLY                    
000500*-----------------------------------------------------------              
000600* 1986/03/11 D.QUINTERO   ORIGINAL LAYOUT FOR ADJACENCY LOAD              
000700* 1999/11/02 D.QUINTERO   Y2K REVIEW - NO DATE FIELDS PRESEN              
000800*                         ON THIS RECORD, NONE NEEDED                     
000900* 2004/07/19 R.MALDEN     RENAMED FIELDS TO ER- PREFIX PER                
001000*                         SHOP STANDARD NRS-04-119                        
001100*-----------------------------------------------------------              
001200 01  EDGE-RECORD.                                                         
001300     05  ER-FROM-NODE-ID             PIC X(10).                           
001400     05  ER-TO-NODE-ID               PIC X(10).                           
001500     05  ER-WEIGHT                   PIC 9(01).                           
